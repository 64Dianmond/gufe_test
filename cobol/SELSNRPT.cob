000100*****************************************
000200*                                       *
000300*  File-Control Select For Calculation  *
000400*    Report Print File Used By SN010    *
000500*****************************************
000600*
000700* 14/03/88 rtm - Created.
000800* 20/05/90 rtm - Added Report-File-Status, was unchecked on open.
000900*
001000    select  Report-File  assign       "SENTRPT"
001100                          organization line sequential
001200                          status       Report-File-Status.
