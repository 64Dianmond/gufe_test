000100*****************************************
000200*                                       *
000300*  Working-Storage Tables Of Sentence  *
000400*   Adjustment Factors And Injury      *
000500*        Severity Base Months          *
000600*****************************************
000700*  Three hard coded tables used by B360 (injury base), B400/B410
000800*  (layer 1 / layer 2 adjustment ratios).  Kept in ascending code
000900*  sequence for SEARCH ALL.
001000*
001100* 22/04/88 rtm - Created, layer 1 (8 rows) and layer 2 (7 rows)
001200*                tables from the 1987 adjustment schedule.
001300* 17/02/92 rtm - Injury severity table added for B360 (new assault
001400*                rules), 5 rows.
001500* 06/08/95 rtm - Added ACCG, DEAF, EXDF to layer 1; added PLEA,
001600*                FORG, MERM, VFLT to layer 2 per revised schedule.
001700*                Tables now 11 and 12 rows - counts below chgd,
001800*                resequenced ascending for SEARCH ALL.
001900* 09/09/98 rtm - Y2K review - no date fields in these tables, ok.
002000*
002100 01  WS-Layer1-Constants.
002200    03  filler.
002300        05  filler            pic x(4)   value "ACCG".
002400        05  filler            pic 9v99   value 0.70.
002500* ACCG - accessory, general role
002600    03  filler.
002700        05  filler            pic x(4)   value "ACCS".
002800        05  filler            pic 9v99   value 0.60.
002900* ACCS - accessory, minor/subsidiary role
003000    03  filler.
003100        05  filler            pic x(4)   value "ATMP".
003200        05  filler            pic 9v99   value 0.50.
003300* ATMP - attempt, crime not completed
003400    03  filler.
003500        05  filler            pic x(4)   value "COER".
003600        05  filler            pic 9v99   value 0.40.
003700* COER - coerced into participating
003800    03  filler.
003900        05  filler            pic x(4)   value "DEAF".
004000        05  filler            pic 9v99   value 0.70.
004100* DEAF - deaf-mute or blind offender
004200    03  filler.
004300        05  filler            pic x(4)   value "DISC".
004400        05  filler            pic 9v99   value 0.50.
004500* DISC - voluntary discontinuation of crime
004600    03  filler.
004700        05  filler            pic x(4)   value "EXDF".
004800        05  filler            pic 9v99   value 0.50.
004900* EXDF - excessive self-defense
005000    03  filler.
005100        05  filler            pic x(4)   value "LIMC".
005200        05  filler            pic 9v99   value 0.60.
005300* LIMC - limited criminal capacity
005400    03  filler.
005500        05  filler            pic x(4)   value "MN46".
005600        05  filler            pic 9v99   value 0.50.
005700* MN46 - minor offender, aged 14-16
005800    03  filler.
005900        05  filler            pic x(4)   value "MN78".
006000        05  filler            pic 9v99   value 0.70.
006100* MN78 - minor offender, aged 16-18
006200    03  filler.
006300        05  filler            pic x(4)   value "PREP".
006400        05  filler            pic 9v99   value 0.50.
006500* PREP - criminal preparation only
006600*
006700 01  WS-Layer1-Table redefines WS-Layer1-Constants.
006800    03  WSF1-Entry            occurs 11 times
006900                               ascending key is WSF1-Code
007000                               indexed by WSF1-Ix.
007100        05  WSF1-Code             pic x(4).
007200        05  WSF1-Ratio            pic 9v99.
007300*
007400 01  WS-Layer2-Constants.
007500    03  filler.
007600        05  filler            pic x(4)   value "CONF".
007700        05  filler            pic 9v99   value 0.80.
007800* CONF - confession after arrest
007900    03  filler.
008000        05  filler            pic x(4)   value "FORG".
008100        05  filler            pic 9v99   value 0.95.
008200* FORG - victim forgiveness obtained
008300    03  filler.
008400        05  filler            pic x(4)   value "MERM".
008500        05  filler            pic 9v99   value 0.50.
008600* MERM - major meritorious service
008700    03  filler.
008800        05  filler            pic x(4)   value "MERW".
008900        05  filler            pic 9v99   value 0.80.
009000* MERW - meritorious service
009100    03  filler.
009200        05  filler            pic x(4)   value "MULT".
009300        05  filler            pic 9v99   value 1.10.
009400* MULT - repeated offenses, same type
009500    03  filler.
009600        05  filler            pic x(4)   value "PLEA".
009700        05  filler            pic 9v99   value 0.95.
009800* PLEA - guilty plea and acceptance
009900    03  filler.
010000        05  filler            pic x(4)   value "PRIR".
010100        05  filler            pic 9v99   value 1.10.
010200* PRIR - prior record, not a recidivist
010300    03  filler.
010400        05  filler            pic x(4)   value "RCDV".
010500        05  filler            pic 9v99   value 1.30.
010600* RCDV - recidivist
010700    03  filler.
010800        05  filler            pic x(4)   value "REST".
010900        05  filler            pic 9v99   value 0.85.
011000* REST - restitution / repayment made
011100    03  filler.
011200        05  filler            pic x(4)   value "SURR".
011300        05  filler            pic 9v99   value 0.80.
011400* SURR - voluntary surrender
011500    03  filler.
011600        05  filler            pic x(4)   value "TELE".
011700        05  filler            pic 9v99   value 1.15.
011800* TELE - telecom or online fraud
011900    03  filler.
012000        05  filler            pic x(4)   value "VFLT".
012100        05  filler            pic 9v99   value 0.80.
012200* VFLT - victim at fault
012300*
012400 01  WS-Layer2-Table redefines WS-Layer2-Constants.
012500    03  WSF2-Entry            occurs 12 times
012600                               ascending key is WSF2-Code
012700                               indexed by WSF2-Ix.
012800        05  WSF2-Code             pic x(4).
012900        05  WSF2-Ratio            pic 9v99.
013000*
013100 01  WS-Injury-Constants.
013200    03  filler.
013300        05  filler            pic x(2)   value "DE".
013400        05  filler            pic 9(3)   value 120.
013500* DE - death
013600    03  filler.
013700        05  filler            pic x(2)   value "L1".
013800        05  filler            pic 9(3)   value 018.
013900* L1 - light injury, grade 1
014000    03  filler.
014100        05  filler            pic x(2)   value "L2".
014200        05  filler            pic 9(3)   value 015.
014300* L2 - light injury, grade 2
014400    03  filler.
014500        05  filler            pic x(2)   value "S1".
014600        05  filler            pic 9(3)   value 072.
014700* S1 - severe injury, grade 1
014800    03  filler.
014900        05  filler            pic x(2)   value "S2".
015000        05  filler            pic 9(3)   value 048.
015100* S2 - severe injury, grade 2
015200*
015300 01  WS-Injury-Table redefines WS-Injury-Constants.
015400    03  WSIJ-Entry            occurs 5 times
015500                               ascending key is WSIJ-Level
015600                               indexed by WSIJ-Ix.
015700        05  WSIJ-Level            pic x(2).
015800        05  WSIJ-Base-Months      pic 9(3).
015900*
016000 01  WS-Factor-Switches           value spaces.
016100    03  WS-Layer1-Found-Sw      pic x.
016200    03  WS-Layer2-Found-Sw      pic x.
016300    03  WS-Rcdv-Seen-Sw         pic x.
016400* set Y when RCDV mapped
016500        88  WS-Rcdv-Seen             value "Y".
016600    03  filler                  pic x(9).
