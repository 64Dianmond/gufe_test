000100*****************************************
000200*                                       *
000300*   Working-Storage Table Of Regional  *
000400*   Sentencing Standards ( Thresholds )*
000500*        And City-To-Province Map      *
000600*****************************************
000700*  Hard coded reference table, see note below.  35 region rows,
000800*  47 city alias rows.  Kept in ascending Region-Code / City-Code
000900*  sequence so B100/B110 can SEARCH ALL (binary search).
001000*
001100*  Source of figures - most recent schedule on file at time of
001200*  writing, per-province theft and fraud L/H/EH amounts, in
001300*  whole yuan.  DFLT row used when no other row matches.
001400*
001500* 14/03/88 rtm - Created, 28 region rows from 1986 schedule.
001600* 19/07/89 rtm - Added 7 new province rows per revised schedule,
001700*                resequenced ascending for SEARCH ALL (was entry
001800*                order before - found out the hard way it matters).
001900* 30/03/93 rtm - Added city alias table (WS-City-Table) so callers
002000*                may key by city office code - B110.
002100* 09/09/98 rtm - Y2K review - table carries no date fields, ok as is.
002200*
002300 01  WS-Region-Constants.
002400    03  filler.
002500        05  filler            pic x(4)   value "AH".
002600* Anhui
002700        05  filler            pic 9(7)   value 0002000.
002800* theft L
002900        05  filler            pic 9(7)   value 0050000.
003000* theft H
003100        05  filler            pic 9(7)   value 0400000.
003200* theft EH
003300        05  filler            pic 9(7)   value 0005000.
003400* fraud L
003500        05  filler            pic 9(7)   value 0050000.
003600* fraud H
003700        05  filler            pic 9(7)   value 0500000.
003800* fraud EH
003900    03  filler.
004000        05  filler            pic x(4)   value "BJ".
004100* Beijing
004200        05  filler            pic 9(7)   value 0002000.
004300* theft L
004400        05  filler            pic 9(7)   value 0060000.
004500* theft H
004600        05  filler            pic 9(7)   value 0400000.
004700* theft EH
004800        05  filler            pic 9(7)   value 0005000.
004900* fraud L
005000        05  filler            pic 9(7)   value 0100000.
005100* fraud H
005200        05  filler            pic 9(7)   value 0500000.
005300* fraud EH
005400    03  filler.
005500        05  filler            pic x(4)   value "CQ".
005600* Chongqing
005700        05  filler            pic 9(7)   value 0002000.
005800* theft L
005900        05  filler            pic 9(7)   value 0060000.
006000* theft H
006100        05  filler            pic 9(7)   value 0400000.
006200* theft EH
006300        05  filler            pic 9(7)   value 0005000.
006400* fraud L
006500        05  filler            pic 9(7)   value 0070000.
006600* fraud H
006700        05  filler            pic 9(7)   value 0500000.
006800* fraud EH
006900    03  filler.
007000        05  filler            pic x(4)   value "DFLT".
007100* national default
007200        05  filler            pic 9(7)   value 0001000.
007300* theft L
007400        05  filler            pic 9(7)   value 0030000.
007500* theft H
007600        05  filler            pic 9(7)   value 0300000.
007700* theft EH
007800        05  filler            pic 9(7)   value 0003000.
007900* fraud L
008000        05  filler            pic 9(7)   value 0030000.
008100* fraud H
008200        05  filler            pic 9(7)   value 0500000.
008300* fraud EH
008400    03  filler.
008500        05  filler            pic x(4)   value "FJ".
008600* Fujian
008700        05  filler            pic 9(7)   value 0003000.
008800* theft L
008900        05  filler            pic 9(7)   value 0060000.
009000* theft H
009100        05  filler            pic 9(7)   value 0300000.
009200* theft EH
009300        05  filler            pic 9(7)   value 0005000.
009400* fraud L
009500        05  filler            pic 9(7)   value 0100000.
009600* fraud H
009700        05  filler            pic 9(7)   value 0500000.
009800* fraud EH
009900    03  filler.
010000        05  filler            pic x(4)   value "GD".
010100* Guangdong
010200        05  filler            pic 9(7)   value 0003000.
010300* theft L
010400        05  filler            pic 9(7)   value 0100000.
010500* theft H
010600        05  filler            pic 9(7)   value 0500000.
010700* theft EH
010800        05  filler            pic 9(7)   value 0006000.
010900* fraud L
011000        05  filler            pic 9(7)   value 0100000.
011100* fraud H
011200        05  filler            pic 9(7)   value 0500000.
011300* fraud EH
011400    03  filler.
011500        05  filler            pic x(4)   value "GS".
011600* Gansu
011700        05  filler            pic 9(7)   value 0002000.
011800* theft L
011900        05  filler            pic 9(7)   value 0060000.
012000* theft H
012100        05  filler            pic 9(7)   value 0400000.
012200* theft EH
012300        05  filler            pic 9(7)   value 0003000.
012400* fraud L
012500        05  filler            pic 9(7)   value 0030000.
012600* fraud H
012700        05  filler            pic 9(7)   value 0500000.
012800* fraud EH
012900    03  filler.
013000        05  filler            pic x(4)   value "GX".
013100* Guangxi
013200        05  filler            pic 9(7)   value 0001500.
013300* theft L
013400        05  filler            pic 9(7)   value 0040000.
013500* theft H
013600        05  filler            pic 9(7)   value 0400000.
013700* theft EH
013800        05  filler            pic 9(7)   value 0005000.
013900* fraud L
014000        05  filler            pic 9(7)   value 0050000.
014100* fraud H
014200        05  filler            pic 9(7)   value 0500000.
014300* fraud EH
014400    03  filler.
014500        05  filler            pic x(4)   value "GZ".
014600* Guizhou
014700        05  filler            pic 9(7)   value 0001000.
014800* theft L
014900        05  filler            pic 9(7)   value 0030000.
015000* theft H
015100        05  filler            pic 9(7)   value 0300000.
015200* theft EH
015300        05  filler            pic 9(7)   value 0003000.
015400* fraud L
015500        05  filler            pic 9(7)   value 0050000.
015600* fraud H
015700        05  filler            pic 9(7)   value 0500000.
015800* fraud EH
015900    03  filler.
016000        05  filler            pic x(4)   value "HAN".
016100* Hainan
016200        05  filler            pic 9(7)   value 0001500.
016300* theft L
016400        05  filler            pic 9(7)   value 0015000.
016500* theft H
016600        05  filler            pic 9(7)   value 0070000.
016700* theft EH
016800        05  filler            pic 9(7)   value 0005000.
016900* fraud L
017000        05  filler            pic 9(7)   value 0050000.
017100* fraud H
017200        05  filler            pic 9(7)   value 0500000.
017300* fraud EH
017400    03  filler.
017500        05  filler            pic x(4)   value "HEB".
017600* Hebei
017700        05  filler            pic 9(7)   value 0002000.
017800* theft L
017900        05  filler            pic 9(7)   value 0060000.
018000* theft H
018100        05  filler            pic 9(7)   value 0400000.
018200* theft EH
018300        05  filler            pic 9(7)   value 0005000.
018400* fraud L
018500        05  filler            pic 9(7)   value 0060000.
018600* fraud H
018700        05  filler            pic 9(7)   value 0500000.
018800* fraud EH
018900    03  filler.
019000        05  filler            pic x(4)   value "HEN".
019100* Henan
019200        05  filler            pic 9(7)   value 0002000.
019300* theft L
019400        05  filler            pic 9(7)   value 0050000.
019500* theft H
019600        05  filler            pic 9(7)   value 0400000.
019700* theft EH
019800        05  filler            pic 9(7)   value 0005000.
019900* fraud L
020000        05  filler            pic 9(7)   value 0050000.
020100* fraud H
020200        05  filler            pic 9(7)   value 0500000.
020300* fraud EH
020400    03  filler.
020500        05  filler            pic x(4)   value "HLJ".
020600* Heilongjiang
020700        05  filler            pic 9(7)   value 0001500.
020800* theft L
020900        05  filler            pic 9(7)   value 0050000.
021000* theft H
021100        05  filler            pic 9(7)   value 0350000.
021200* theft EH
021300        05  filler            pic 9(7)   value 0005000.
021400* fraud L
021500        05  filler            pic 9(7)   value 0050000.
021600* fraud H
021700        05  filler            pic 9(7)   value 0500000.
021800* fraud EH
021900    03  filler.
022000        05  filler            pic x(4)   value "HUB".
022100* Hubei
022200        05  filler            pic 9(7)   value 0002000.
022300* theft L
022400        05  filler            pic 9(7)   value 0050000.
022500* theft H
022600        05  filler            pic 9(7)   value 0500000.
022700* theft EH
022800        05  filler            pic 9(7)   value 0005000.
022900* fraud L
023000        05  filler            pic 9(7)   value 0050000.
023100* fraud H
023200        05  filler            pic 9(7)   value 0500000.
023300* fraud EH
023400    03  filler.
023500        05  filler            pic x(4)   value "HUN".
023600* Hunan
023700        05  filler            pic 9(7)   value 0002000.
023800* theft L
023900        05  filler            pic 9(7)   value 0050000.
024000* theft H
024100        05  filler            pic 9(7)   value 0400000.
024200* theft EH
024300        05  filler            pic 9(7)   value 0005000.
024400* fraud L
024500        05  filler            pic 9(7)   value 0050000.
024600* fraud H
024700        05  filler            pic 9(7)   value 0500000.
024800* fraud EH
024900    03  filler.
025000        05  filler            pic x(4)   value "HZ".
025100* Huizhou
025200        05  filler            pic 9(7)   value 0002000.
025300* theft L
025400        05  filler            pic 9(7)   value 0060000.
025500* theft H
025600        05  filler            pic 9(7)   value 0400000.
025700* theft EH
025800        05  filler            pic 9(7)   value 0004000.
025900* fraud L
026000        05  filler            pic 9(7)   value 0060000.
026100* fraud H
026200        05  filler            pic 9(7)   value 0500000.
026300* fraud EH
026400    03  filler.
026500        05  filler            pic x(4)   value "JL".
026600* Jilin
026700        05  filler            pic 9(7)   value 0002000.
026800* theft L
026900        05  filler            pic 9(7)   value 0030000.
027000* theft H
027100        05  filler            pic 9(7)   value 0300000.
027200* theft EH
027300        05  filler            pic 9(7)   value 0005000.
027400* fraud L
027500        05  filler            pic 9(7)   value 0050000.
027600* fraud H
027700        05  filler            pic 9(7)   value 0500000.
027800* fraud EH
027900    03  filler.
028000        05  filler            pic x(4)   value "JM".
028100* Jiangmen
028200        05  filler            pic 9(7)   value 0002000.
028300* theft L
028400        05  filler            pic 9(7)   value 0060000.
028500* theft H
028600        05  filler            pic 9(7)   value 0400000.
028700* theft EH
028800        05  filler            pic 9(7)   value 0004000.
028900* fraud L
029000        05  filler            pic 9(7)   value 0060000.
029100* fraud H
029200        05  filler            pic 9(7)   value 0500000.
029300* fraud EH
029400    03  filler.
029500        05  filler            pic x(4)   value "JS".
029600* Jiangsu
029700        05  filler            pic 9(7)   value 0002000.
029800* theft L
029900        05  filler            pic 9(7)   value 0050000.
030000* theft H
030100        05  filler            pic 9(7)   value 0400000.
030200* theft EH
030300        05  filler            pic 9(7)   value 0006000.
030400* fraud L
030500        05  filler            pic 9(7)   value 0100000.
030600* fraud H
030700        05  filler            pic 9(7)   value 0500000.
030800* fraud EH
030900    03  filler.
031000        05  filler            pic x(4)   value "JX".
031100* Jiangxi
031200        05  filler            pic 9(7)   value 0001500.
031300* theft L
031400        05  filler            pic 9(7)   value 0050000.
031500* theft H
031600        05  filler            pic 9(7)   value 0400000.
031700* theft EH
031800        05  filler            pic 9(7)   value 0005000.
031900* fraud L
032000        05  filler            pic 9(7)   value 0050000.
032100* fraud H
032200        05  filler            pic 9(7)   value 0500000.
032300* fraud EH
032400    03  filler.
032500        05  filler            pic x(4)   value "LN".
032600* Liaoning
032700        05  filler            pic 9(7)   value 0002000.
032800* theft L
032900        05  filler            pic 9(7)   value 0070000.
033000* theft H
033100        05  filler            pic 9(7)   value 0400000.
033200* theft EH
033300        05  filler            pic 9(7)   value 0006000.
033400* fraud L
033500        05  filler            pic 9(7)   value 0060000.
033600* fraud H
033700        05  filler            pic 9(7)   value 0500000.
033800* fraud EH
033900    03  filler.
034000        05  filler            pic x(4)   value "NMG".
034100* Inner Mongolia
034200        05  filler            pic 9(7)   value 0001600.
034300* theft L
034400        05  filler            pic 9(7)   value 0030000.
034500* theft H
034600        05  filler            pic 9(7)   value 0300000.
034700* theft EH
034800        05  filler            pic 9(7)   value 0005000.
034900* fraud L
035000        05  filler            pic 9(7)   value 0050000.
035100* fraud H
035200        05  filler            pic 9(7)   value 0500000.
035300* fraud EH
035400    03  filler.
035500        05  filler            pic x(4)   value "NX".
035600* Ningxia
035700        05  filler            pic 9(7)   value 0001500.
035800* theft L
035900        05  filler            pic 9(7)   value 0030000.
036000* theft H
036100        05  filler            pic 9(7)   value 0300000.
036200* theft EH
036300        05  filler            pic 9(7)   value 0003000.
036400* fraud L
036500        05  filler            pic 9(7)   value 0030000.
036600* fraud H
036700        05  filler            pic 9(7)   value 0500000.
036800* fraud EH
036900    03  filler.
037000        05  filler            pic x(4)   value "QH".
037100* Qinghai
037200        05  filler            pic 9(7)   value 0002000.
037300* theft L
037400        05  filler            pic 9(7)   value 0030000.
037500* theft H
037600        05  filler            pic 9(7)   value 0300000.
037700* theft EH
037800        05  filler            pic 9(7)   value 0003000.
037900* fraud L
038000        05  filler            pic 9(7)   value 0030000.
038100* fraud H
038200        05  filler            pic 9(7)   value 0500000.
038300* fraud EH
038400    03  filler.
038500        05  filler            pic x(4)   value "SC".
038600* Sichuan
038700        05  filler            pic 9(7)   value 0001600.
038800* theft L
038900        05  filler            pic 9(7)   value 0050000.
039000* theft H
039100        05  filler            pic 9(7)   value 0300000.
039200* theft EH
039300        05  filler            pic 9(7)   value 0005000.
039400* fraud L
039500        05  filler            pic 9(7)   value 0050000.
039600* fraud H
039700        05  filler            pic 9(7)   value 0500000.
039800* fraud EH
039900    03  filler.
040000        05  filler            pic x(4)   value "SD".
040100* Shandong
040200        05  filler            pic 9(7)   value 0002000.
040300* theft L
040400        05  filler            pic 9(7)   value 0060000.
040500* theft H
040600        05  filler            pic 9(7)   value 0400000.
040700* theft EH
040800        05  filler            pic 9(7)   value 0006000.
040900* fraud L
041000        05  filler            pic 9(7)   value 0080000.
041100* fraud H
041200        05  filler            pic 9(7)   value 0500000.
041300* fraud EH
041400    03  filler.
041500        05  filler            pic x(4)   value "SH".
041600* Shanghai
041700        05  filler            pic 9(7)   value 0006000.
041800* theft L
041900        05  filler            pic 9(7)   value 0100000.
042000* theft H
042100        05  filler            pic 9(7)   value 0500000.
042200* theft EH
042300        05  filler            pic 9(7)   value 0006000.
042400* fraud L
042500        05  filler            pic 9(7)   value 0100000.
042600* fraud H
042700        05  filler            pic 9(7)   value 0500000.
042800* fraud EH
042900    03  filler.
043000        05  filler            pic x(4)   value "SNX".
043100* Shaanxi
043200        05  filler            pic 9(7)   value 0001000.
043300* theft L
043400        05  filler            pic 9(7)   value 0030000.
043500* theft H
043600        05  filler            pic 9(7)   value 0300000.
043700* theft EH
043800        05  filler            pic 9(7)   value 0005000.
043900* fraud L
044000        05  filler            pic 9(7)   value 0050000.
044100* fraud H
044200        05  filler            pic 9(7)   value 0500000.
044300* fraud EH
044400    03  filler.
044500        05  filler            pic x(4)   value "ST".
044600* Shantou
044700        05  filler            pic 9(7)   value 0002000.
044800* theft L
044900        05  filler            pic 9(7)   value 0060000.
045000* theft H
045100        05  filler            pic 9(7)   value 0400000.
045200* theft EH
045300        05  filler            pic 9(7)   value 0004000.
045400* fraud L
045500        05  filler            pic 9(7)   value 0060000.
045600* fraud H
045700        05  filler            pic 9(7)   value 0500000.
045800* fraud EH
045900    03  filler.
046000        05  filler            pic x(4)   value "SX".
046100* Shanxi
046200        05  filler            pic 9(7)   value 0001000.
046300* theft L
046400        05  filler            pic 9(7)   value 0030000.
046500* theft H
046600        05  filler            pic 9(7)   value 0300000.
046700* theft EH
046800        05  filler            pic 9(7)   value 0005000.
046900* fraud L
047000        05  filler            pic 9(7)   value 0080000.
047100* fraud H
047200        05  filler            pic 9(7)   value 0500000.
047300* fraud EH
047400    03  filler.
047500        05  filler            pic x(4)   value "TJ".
047600* Tianjin
047700        05  filler            pic 9(7)   value 0001000.
047800* theft L
047900        05  filler            pic 9(7)   value 0030000.
048000* theft H
048100        05  filler            pic 9(7)   value 0300000.
048200* theft EH
048300        05  filler            pic 9(7)   value 0005000.
048400* fraud L
048500        05  filler            pic 9(7)   value 0050000.
048600* fraud H
048700        05  filler            pic 9(7)   value 0500000.
048800* fraud EH
048900    03  filler.
049000        05  filler            pic x(4)   value "XJ".
049100* Xinjiang
049200        05  filler            pic 9(7)   value 0001000.
049300* theft L
049400        05  filler            pic 9(7)   value 0030000.
049500* theft H
049600        05  filler            pic 9(7)   value 0300000.
049700* theft EH
049800        05  filler            pic 9(7)   value 0003000.
049900* fraud L
050000        05  filler            pic 9(7)   value 0050000.
050100* fraud H
050200        05  filler            pic 9(7)   value 0500000.
050300* fraud EH
050400    03  filler.
050500        05  filler            pic x(4)   value "XZ".
050600* Tibet
050700        05  filler            pic 9(7)   value 0002000.
050800* theft L
050900        05  filler            pic 9(7)   value 0050000.
051000* theft H
051100        05  filler            pic 9(7)   value 0400000.
051200* theft EH
051300        05  filler            pic 9(7)   value 0006000.
051400* fraud L
051500        05  filler            pic 9(7)   value 0050000.
051600* fraud H
051700        05  filler            pic 9(7)   value 0500000.
051800* fraud EH
051900    03  filler.
052000        05  filler            pic x(4)   value "YN".
052100* Yunnan
052200        05  filler            pic 9(7)   value 0001500.
052300* theft L
052400        05  filler            pic 9(7)   value 0040000.
052500* theft H
052600        05  filler            pic 9(7)   value 0350000.
052700* theft EH
052800        05  filler            pic 9(7)   value 0005000.
052900* fraud L
053000        05  filler            pic 9(7)   value 0050000.
053100* fraud H
053200        05  filler            pic 9(7)   value 0500000.
053300* fraud EH
053400    03  filler.
053500        05  filler            pic x(4)   value "ZJ".
053600* Zhejiang
053700        05  filler            pic 9(7)   value 0003000.
053800* theft L
053900        05  filler            pic 9(7)   value 0080000.
054000* theft H
054100        05  filler            pic 9(7)   value 0400000.
054200* theft EH
054300        05  filler            pic 9(7)   value 0006000.
054400* fraud L
054500        05  filler            pic 9(7)   value 0100000.
054600* fraud H
054700        05  filler            pic 9(7)   value 0500000.
054800* fraud EH
054900 01  WS-Region-Table redefines WS-Region-Constants.
055000    03  WST-Region-Entry      occurs 35 times
055100                               ascending key is WST-Region-Code
055200                               indexed by WST-Region-Ix.
055300        05  WST-Region-Code       pic x(4).
055400        05  WST-Theft-Large       pic 9(7).
055500        05  WST-Theft-Huge        pic 9(7).
055600        05  WST-Theft-Esp-Huge    pic 9(7).
055700        05  WST-Fraud-Large       pic 9(7).
055800        05  WST-Fraud-Huge        pic 9(7).
055900        05  WST-Fraud-Esp-Huge    pic 9(7).
056000*
056100 01  WS-City-Constants.
056200    03  filler.
056300        05  filler            pic x(4)   value "CC".
056400* Changchun
056500        05  filler            pic x(4)   value "JL".
056600* -> Jilin
056700    03  filler.
056800        05  filler            pic x(4)   value "CD".
056900* Chengdu
057000        05  filler            pic x(4)   value "SC".
057100* -> Sichuan
057200    03  filler.
057300        05  filler            pic x(4)   value "CS".
057400* Changsha
057500        05  filler            pic x(4)   value "HUN".
057600* -> Hunan
057700    03  filler.
057800        05  filler            pic x(4)   value "CZ".
057900* Changzhou
058000        05  filler            pic x(4)   value "JS".
058100* -> Jiangsu
058200    03  filler.
058300        05  filler            pic x(4)   value "DG".
058400* Dongguan
058500        05  filler            pic x(4)   value "GD".
058600* -> Guangdong
058700    03  filler.
058800        05  filler            pic x(4)   value "DL".
058900* Dalian
059000        05  filler            pic x(4)   value "LN".
059100* -> Liaoning
059200    03  filler.
059300        05  filler            pic x(4)   value "FS".
059400* Foshan
059500        05  filler            pic x(4)   value "GD".
059600* -> Guangdong
059700    03  filler.
059800        05  filler            pic x(4)   value "FZ".
059900* Fuzhou
060000        05  filler            pic x(4)   value "FJ".
060100* -> Fujian
060200    03  filler.
060300        05  filler            pic x(4)   value "GY".
060400* Guiyang
060500        05  filler            pic x(4)   value "GZ".
060600* -> Guizhou
060700    03  filler.
060800        05  filler            pic x(4)   value "GZH".
060900* Guangzhou
061000        05  filler            pic x(4)   value "GD".
061100* -> Guangdong
061200    03  filler.
061300        05  filler            pic x(4)   value "HF".
061400* Hefei
061500        05  filler            pic x(4)   value "AH".
061600* -> Anhui
061700    03  filler.
061800        05  filler            pic x(4)   value "HGZ".
061900* Hangzhou
062000        05  filler            pic x(4)   value "ZJ".
062100* -> Zhejiang
062200    03  filler.
062300        05  filler            pic x(4)   value "HHT".
062400* Hohhot
062500        05  filler            pic x(4)   value "NMG".
062600* -> Inner Mongolia
062700    03  filler.
062800        05  filler            pic x(4)   value "HK".
062900* Haikou
063000        05  filler            pic x(4)   value "HAN".
063100* -> Hainan
063200    03  filler.
063300        05  filler            pic x(4)   value "HRB".
063400* Harbin
063500        05  filler            pic x(4)   value "HLJ".
063600* -> Heilongjiang
063700    03  filler.
063800        05  filler            pic x(4)   value "JN".
063900* Jinan
064000        05  filler            pic x(4)   value "SD".
064100* -> Shandong
064200    03  filler.
064300        05  filler            pic x(4)   value "JX2".
064400* Jiaxing
064500        05  filler            pic x(4)   value "ZJ".
064600* -> Zhejiang
064700    03  filler.
064800        05  filler            pic x(4)   value "KM".
064900* Kunming
065000        05  filler            pic x(4)   value "YN".
065100* -> Yunnan
065200    03  filler.
065300        05  filler            pic x(4)   value "LS".
065400* Lhasa
065500        05  filler            pic x(4)   value "XZ".
065600* -> Tibet
065700    03  filler.
065800        05  filler            pic x(4)   value "LZ".
065900* Lanzhou
066000        05  filler            pic x(4)   value "GS".
066100* -> Gansu
066200    03  filler.
066300        05  filler            pic x(4)   value "NB".
066400* Ningbo
066500        05  filler            pic x(4)   value "ZJ".
066600* -> Zhejiang
066700    03  filler.
066800        05  filler            pic x(4)   value "NC".
066900* Nanchang
067000        05  filler            pic x(4)   value "JX".
067100* -> Jiangxi
067200    03  filler.
067300        05  filler            pic x(4)   value "NJ".
067400* Nanjing
067500        05  filler            pic x(4)   value "JS".
067600* -> Jiangsu
067700    03  filler.
067800        05  filler            pic x(4)   value "NN".
067900* Nanning
068000        05  filler            pic x(4)   value "GX".
068100* -> Guangxi
068200    03  filler.
068300        05  filler            pic x(4)   value "QD".
068400* Qingdao
068500        05  filler            pic x(4)   value "SD".
068600* -> Shandong
068700    03  filler.
068800        05  filler            pic x(4)   value "SJZ".
068900* Shijiazhuang
069000        05  filler            pic x(4)   value "HEB".
069100* -> Hebei
069200    03  filler.
069300        05  filler            pic x(4)   value "SUZ".
069400* Suzhou
069500        05  filler            pic x(4)   value "JS".
069600* -> Jiangsu
069700    03  filler.
069800        05  filler            pic x(4)   value "SX2".
069900* Shaoxing
070000        05  filler            pic x(4)   value "ZJ".
070100* -> Zhejiang
070200    03  filler.
070300        05  filler            pic x(4)   value "SY".
070400* Shenyang
070500        05  filler            pic x(4)   value "LN".
070600* -> Liaoning
070700    03  filler.
070800        05  filler            pic x(4)   value "SZ".
070900* Shenzhen
071000        05  filler            pic x(4)   value "GD".
071100* -> Guangdong
071200    03  filler.
071300        05  filler            pic x(4)   value "TY".
071400* Taiyuan
071500        05  filler            pic x(4)   value "SX".
071600* -> Shanxi
071700    03  filler.
071800        05  filler            pic x(4)   value "TZ".
071900* Taizhou
072000        05  filler            pic x(4)   value "ZJ".
072100* -> Zhejiang
072200    03  filler.
072300        05  filler            pic x(4)   value "WF".
072400* Weifang
072500        05  filler            pic x(4)   value "SD".
072600* -> Shandong
072700    03  filler.
072800        05  filler            pic x(4)   value "WH".
072900* Wuhan
073000        05  filler            pic x(4)   value "HUB".
073100* -> Hubei
073200    03  filler.
073300        05  filler            pic x(4)   value "WLQ".
073400* Urumqi
073500        05  filler            pic x(4)   value "XJ".
073600* -> Xinjiang
073700    03  filler.
073800        05  filler            pic x(4)   value "WX".
073900* Wuxi
074000        05  filler            pic x(4)   value "JS".
074100* -> Jiangsu
074200    03  filler.
074300        05  filler            pic x(4)   value "WZ".
074400* Wenzhou
074500        05  filler            pic x(4)   value "ZJ".
074600* -> Zhejiang
074700    03  filler.
074800        05  filler            pic x(4)   value "XA".
074900* Xi'an
075000        05  filler            pic x(4)   value "SNX".
075100* -> Shaanxi
075200    03  filler.
075300        05  filler            pic x(4)   value "XM".
075400* Xiamen
075500        05  filler            pic x(4)   value "FJ".
075600* -> Fujian
075700    03  filler.
075800        05  filler            pic x(4)   value "XN".
075900* Xining
076000        05  filler            pic x(4)   value "QH".
076100* -> Qinghai
076200    03  filler.
076300        05  filler            pic x(4)   value "XUZ".
076400* Xuzhou
076500        05  filler            pic x(4)   value "JS".
076600* -> Jiangsu
076700    03  filler.
076800        05  filler            pic x(4)   value "YC".
076900* Yinchuan
077000        05  filler            pic x(4)   value "NX".
077100* -> Ningxia
077200    03  filler.
077300        05  filler            pic x(4)   value "YT".
077400* Yantai
077500        05  filler            pic x(4)   value "SD".
077600* -> Shandong
077700    03  filler.
077800        05  filler            pic x(4)   value "YW".
077900* Yiwu
078000        05  filler            pic x(4)   value "ZJ".
078100* -> Zhejiang
078200    03  filler.
078300        05  filler            pic x(4)   value "ZH".
078400* Zhuhai
078500        05  filler            pic x(4)   value "GD".
078600* -> Guangdong
078700    03  filler.
078800        05  filler            pic x(4)   value "ZS".
078900* Zhongshan
079000        05  filler            pic x(4)   value "GD".
079100* -> Guangdong
079200    03  filler.
079300        05  filler            pic x(4)   value "ZZ".
079400* Zhengzhou
079500        05  filler            pic x(4)   value "HEN".
079600* -> Henan
079700 01  WS-City-Table redefines WS-City-Constants.
079800    03  WSM-City-Entry         occurs 47 times
079900                                ascending key is WSM-City-Code
080000                                indexed by WSM-City-Ix.
080100        05  WSM-City-Code          pic x(4).
080200        05  WSM-Province-Code      pic x(4).
080300*
080400 01  WS-Region-Switches           value spaces.
080500    03  WS-Region-Found-Sw       pic x.
080600* Y/N set by B100
080700        88  WS-Region-Found           value "Y".
080800        88  WS-Region-Not-Found       value "N".
080900    03  filler                   pic x(9).
