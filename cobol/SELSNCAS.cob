000100*****************************************
000200*                                       *
000300*  File-Control Select For Case Input  *
000400*       File Used By SN010             *
000500*****************************************
000600*
000700* 14/03/88 rtm - Created.
000800* 09/09/98 rtm - Y2K readiness - no date keys on this file so no change.
000900*
001000    select  Case-File    assign       "CASEFILE"
001100                          organization line sequential
001200                          status       Case-File-Status.
