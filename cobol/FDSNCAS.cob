000100*****************************************
000200*                                       *
000300*   Record Definition For Case Input   *
000400*         File  ( CASEFILE )           *
000500*    Fixed 66 byte line sequential     *
000600*****************************************
000700*  File size 66 bytes of data, no filler - record length is fixed
000800*  by the CASEFILE interface contract, see chg of 11/02/09 below.
000900*
001000* 14/03/88 rtm - Created.
001100* 02/06/91 rtm - Added Factor-Count and Factor-Code table, was flat
001200*                8 x x(4) filler area, now indexed for B410.
001300* 09/09/98 rtm - Y2K note - file carries no date fields, no change made.
001400* 11/02/09 jtw - Removed the 10 byte growth filler added 02/06/91 -
001500*                record had drifted to 76 bytes, CASEFILE interface
001600*                spec calls for 66 exactly.  No spare bytes carried
001700*                forward - widen the record again, with sign-off,
001800*                if the Factor table ever needs a 9th slot.
001900*
002000    fd  Case-File.
002100*
002200 01  SNC-Case-Record.
002300    03  SNC-Case-Id           pic x(8).
002400* court case number
002500    03  SNC-Crime-Type        pic x.
002600* T,F,E or A - see 88s
002700        88  SNC-Is-Theft           value "T".
002800        88  SNC-Is-Fraud           value "F".
002900        88  SNC-Is-Embezzle        value "E".
003000        88  SNC-Is-Assault         value "A".
003100    03  SNC-Region-Code       pic x(4).
003200* DFLT = national default
003300    03  SNC-Crime-Amount      pic 9(9)v99.
003400* yuan, 0 = not applicable
003500    03  SNC-Injury-Level      pic x(2).
003600* assault only, see WSSNFAC
003700        88  SNC-Injury-None        value spaces.
003800        88  SNC-Injury-Minor-2     value "L2".
003900        88  SNC-Injury-Minor-1     value "L1".
004000        88  SNC-Injury-Serious-2   value "S2".
004100        88  SNC-Injury-Serious-1   value "S1".
004200        88  SNC-Injury-Death       value "DE".
004300    03  SNC-Offense-Count     pic 9(3).
004400* theft/fraud act count, 0=unk
004500    03  SNC-Victim-Count      pic 9(3).
004600* assault victims, min 1
004700    03  SNC-Factor-Count      pic 9(2).
004800* 0 thru 8 tags present
004900    03  SNC-Factor-Table.
005000        05  SNC-Factor-Code   pic x(4)  occurs 8 times
005100                                         indexed by SNC-Factor-Ix.
005200* no trailing filler - 66 bytes exactly fills the CASEFILE
005300* record, no spare left by the 11/02/09 chg above
