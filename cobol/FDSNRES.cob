000100*****************************************
000200*                                       *
000300*  Record Definition For Case Result   *
000400*        File  ( RESULTFL )            *
000500*   Fixed 28 byte line sequential      *
000600*****************************************
000700*  File size 25 bytes of data padded to 28 by filler - see note
000800*  of 11/04/88 below.
000900*
001000* 14/03/88 rtm - Created.
001100* 11/04/88 rtm - Sizing review with R. Okafor (QA) - left 3 bytes
001200*                filler for a possible sentence-code byte, none
001300*                added since, filler retained.
001400*
001500    fd  Result-File.
001600*
001700 01  SNR-Result-Record.
001800    03  SNR-Case-Id           pic x(8).
001900* copied from input
002000    03  SNR-Crime-Type        pic x.
002100* copied from input
002200    03  SNR-Amount-Tier       pic x(2).
002300* NC/LG/HG/EH, spaces=n/a
002400    03  SNR-Base-Months       pic 9(3).
002500* whole months, U3-U6
002600    03  SNR-Final-Months      pic 9(3)v99.
002700* after U7 layered calc
002800    03  SNR-Range-Min         pic 9(3).
002900* U9 interval low
003000    03  SNR-Range-Max         pic 9(3).
003100* U9 interval high
003200    03  filler                pic x(3).
