000100*****************************************
000200*                                       *
000300*  File-Control Select For Case Result *
000400*       File Used By SN010             *
000500*****************************************
000600*
000700* 14/03/88 rtm - Created.
000800*
000900    select  Result-File  assign       "RESULTFL"
001000                          organization line sequential
001100                          status       Result-File-Status.
