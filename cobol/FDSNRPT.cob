000100*****************************************
000200*                                       *
000300*   Record Definition For Sentencing    *
000400*     Calculation Report Print File     *
000500*         ( SENTRPT ) 80 Cols           *
000600*****************************************
000700*
000800* 14/03/88 rtm - Created.
000900*
001000    fd  Report-File.
001100*
001200 01  SNP-Report-Line          pic x(80).
