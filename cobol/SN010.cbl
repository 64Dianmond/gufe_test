000100*****************************************************************
000200*                                                               *
000300*              Sentencing Guideline Batch Calculator            *
000400*                                                               *
000500*       Reads coded case records, resolves jurisdiction         *
000600*    thresholds, computes a base sentence, applies the two      *
000700*   layers of adjustment factors, clamps to the statutory       *
000800*    range and writes a result record and a printed report      *
000900*         with totals by crime type - see Remarks below.        *
001000*                                                               *
001100*****************************************************************
001200*
001300 identification          division.
001400*===============================
001500*
001600 program-id.          SN010.
001700 author.              R T MASON.
001800 installation.        STATE SENTENCING COMMISSION EDP CENTER.
001900 date-written.        03/14/88.
002000 date-compiled.
002100 security.            COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002200*
002300*    Remarks.          Main batch program - Sentencing Guideline
002400*                      Calculation run.  One pass over the case
002500*                      file, arrival order, no sort required.
002600*
002700*                      For each case resolves the jurisdiction
002800*                      threshold table (B100/B110), classifies the
002900*                      offense amount into a tier (B200) for theft
003000*                      and fraud, computes a base sentence (B300
003100*                      thru B360 depending on crime type), maps the
003200*                      coded circumstance tags into layer 1 and
003300*                      layer 2 adjustment ratios (B410) and applies
003400*                      them (B400), clamps the result to the
003500*                      statutory range (B450), builds the
003600*                      recommended months interval (B500), writes
003700*                      the result record and accumulates the per
003800*                      crime type totals printed at end of job.
003900*
004000*    Version.          See Prog-Name in Working-Storage.
004100*
004200*    Called Modules.   None - single program, no CALLs.
004300*
004400*    Files Used.
004500*                      CASEFILE.   Case input, arrival order.
004600*                      RESULTFL.   Calculation result, one per case.
004700*                      SENTRPT.    Printed calculation report.
004800*
004900*    Error Messages Used.
005000*                      SY001 thru SY004.
005100*
005200* Changes:
005300* 03/14/88 rtm - 1.00  Created.  Covers theft, fraud and employee
005400*                      embezzlement, no assault handling yet.
005500* 19/07/89 rtm - 1.01  Added 7 province rows to threshold table
005600*                      (see WSSNREG), region table resequenced.
005700* 22/04/92 rtm - 1.02  Added intentional-injury (assault) branch,
005800*                      B360, and the injury severity table.
005900* 30/03/93 rtm - 1.03  Added city-to-province alias lookup, B110,
006000*                      so case records may carry a city office code.
006100* 06/08/95 rtm - 1.04  Layer 1/layer 2 tables extended (11/12 rows
006200*                      now) per revised adjustment schedule.  Added
006300*                      RCDV/PRIR mutual-exclusion rule in B410 - a
006400*                      case was double counted in Audit finding
006500*                      94-118, see B410 banner below.             CHG0094
006600* 17/01/97 rtm - 1.05  Fraud base sentence changed from the old
006700*                      step table to linear interpolation within
006800*                      tier per Sentencing Commission Bulletin 96-9.
006900* 09/09/98 rtm - 1.06  Y2K review of this program and copybooks -
007000*                      no 2 digit year fields are carried or
007100*                      computed anywhere in SN010, no change made.
007200* 14/02/99 rtm - 1.07  Final Y2K sign off, SN010 added to the
007300*                      certified-compliant list.
007400* 11/10/01 jtw - 1.08  Report totals line now shows average months
007500*                      per crime type as well as count and total,
007600*                      per Commission request.
007700* 05/05/06 jtw - 1.09  Theft-count surcharge (B300) corrected to
007800*                      apply after the tier cap, was applied before
007900*                      and silently lost - Help Desk ticket 6043. CHG0143
008000*
008100*****************************************************************
008200* Copyright Notice.
008300*****************************************************************
008400* This program is the property of the State Sentencing Commission
008500* and may not be copied, disclosed or used outside the Commission
008600* except as authorized in writing by the Data Processing Manager.
008700*****************************************************************
008800*
008900 environment              division.
009000*================================
009100*
009200 configuration            section.
009300*
009400 special-names.
009500    class Numeric-Chars  is "0" thru "9".
009600    c01                  is Top-Of-Form.
009700*
009800 input-output             section.
009900 file-control.
010000    copy "SELSNCAS.cob".
010100    copy "SELSNRES.cob".
010200    copy "SELSNRPT.cob".
010300*
010400 data                     division.
010500*================================
010600*
010700 file section.
010800*
010900    copy "FDSNCAS.cob".
011000    copy "FDSNRES.cob".
011100    copy "FDSNRPT.cob".
011200*
011300 working-storage          section.
011400*------------------------------
011500*
011600 77  Prog-Name               pic x(15) value "SN010 (1.09)".
011700*
011800 01  WS-File-Status-Area       value spaces.
011900    03  Case-File-Status       pic xx.
012000    03  Result-File-Status     pic xx.
012100    03  Report-File-Status     pic xx.
012200    03  filler                 pic x(4).
012300*
012400 01  WS-Control-Switches        value spaces.
012500    03  WS-Eof-Sw               pic x.
012600        88  WS-End-Of-Case-File     value "Y".
012700        88  WS-Not-End-Of-File      value "N".
012800    03  filler                  pic x(9).
012900*
013000* Region / factor reference tables - hard coded, see copybooks.
013100*
013200    copy "WSSNREG.cob".
013300    copy "WSSNFAC.cob".
013400*
013500* Per crime type accumulators - 4 fixed buckets, T F E A, plus
013600* the overall grand total.  Ix 1=T, 2=F, 3=E, 4=A - set by
013700* B050-SET-TYPE-IX.  All counters/accumulators held COMP per
013800* shop standard (see SY Programming Std 4, para 9).
013900*
014000 01  WS-Type-Totals.
014100    03  WS-Type-Entry           occurs 4 times
014200                                 indexed by WS-Type-Ix.
014300        05  WS-Type-Code            pic x.
014400        05  WS-Type-Count           binary-long unsigned
014500                                     value zero.
014600        05  WS-Type-Months-Total    pic s9(7)v99 comp-3
014700                                     value zero.
014800        05  filler                  pic x(2).
014900*
015000 01  WS-Grand-Totals             value zero.
015100    03  WS-Grand-Count          binary-long unsigned.
015200    03  WS-Grand-Months-Total   pic s9(7)v99 comp-3.
015300    03  WS-Average-Months       pic s9(5)v99 comp-3.
015400    03  filler                 pic x(4).
015500*
015600* Working fields for the calculation paragraphs, B1nn thru B5nn.
015700*
015800 01  WS-Calc-Fields               value zero.
015900    03  WS-Amount-Tier           pic xx.
016000*   EH/HG/LG/NC, or spaces - set by B200, theft/fraud only
016100    03  WS-Base-Months           pic s9(5)v99 comp-3.
016200*   set by B3nn before layering - whole months
016300    03  WS-Final-Months          pic s9(5)v99 comp-3.
016400*   after B400 layering and B450 clamp
016500    03  WS-Range-Min             pic s9(5)v99 comp-3.
016600*   statutory min (B450), then interval min (B500)
016700    03  WS-Range-Max             pic s9(5)v99 comp-3.
016800*   statutory max (B450), then interval max (B500)
016900    03  WS-Layer1-Product        pic s9(5)v9999 comp-3.
017000*   running layer 1 product, set by B407 - starts at 1
017100    03  WS-Layer2-Adj-Sum        pic s9(5)v9999 comp-3.
017200*   running layer 2 additive sum, set by B407 - starts at 0
017300    03  WS-M1-Months             pic s9(5)v9999 comp-3.
017400*   B400 - base times layer 1, full precision, not rounded - see
017500*   B400 banner, U7 only rounds once, at the final M2 assignment
017600    03  WS-Surcharge-Pct         pic s9v99 comp-3.
017700*   B360 multi victim surcharge, 0.0 thru 2.0
017800    03  WS-Extra-Ratio           pic s9v9999 comp-3.
017900*   B320 especially-huge overage ratio, capped at 1.0
018000    03  WS-Temp-Int              pic s9(5) comp-3.
018100*   universal whole-month scratch, B3nn/B500 - forces floor/round
018200    03  WS-Temp-Dec              pic s9(5)v99 comp-3.
018300*   2 decimal scratch, B300 huge band only
018400    03  WS-Interval-Width        pic s9(3)v99 comp-3.
018500*   B500 - 8/10/12 months by tier, fraud only, else 10
018600    03  WS-Interval-Half         pic s9(3)v99 comp-3.
018700*   half of the above
018800    03  WS-Threshold-L           pic s9(7) comp-3.
018900*   jurisdiction large threshold, set by B150
019000    03  WS-Threshold-H           pic s9(7) comp-3.
019100*   jurisdiction huge threshold, set by B150
019200    03  WS-Threshold-Eh          pic s9(7) comp-3.
019300*   jurisdiction especially-huge threshold, set by B150
019400    03  WS-Surcharge-Months      pic s9(3) comp-3.
019500*   B300 theft-count surcharge, added after the tier cap
019600    03  WS-Edit-Min              pic zz9.
019700*   WS-Range-Min edited for the C200 print line
019800    03  WS-Edit-Max              pic zz9.
019900*   WS-Range-Max edited for the C200 print line
020000    03  WS-Factor-Ix             binary-char unsigned.
020100*   spare subscript, not currently used by B4nn - kept for parity
020200*   with SNC-Factor-Ix should a second factor pass be added later
020300    03  filler                   pic x(4).
020400*
020500* National statutory range constants - U10 always clamps theft and
020600* fraud against the NATIONAL cut-offs below, never the jurisdiction
020700* thresholds resolved in B100/B150 - see B450 banner.
020800*
020900 01  WS-Legal-Range-Consts        value zero.
021000    03  WS-TF-Huge-Natl          pic 9(7) value 30000.
021100    03  WS-Theft-Eh-Natl         pic 9(7) value 300000.
021200    03  WS-Fraud-Eh-Natl         pic 9(7) value 500000.
021300    03  filler                  pic x(4).
021400*
021500* Print line work areas - one physical area, 4 overlaying views.
021600*
021700 01  WS-Print-Line                value spaces.
021800    03  filler                   pic x(80).
021900*
022000 01  WS-Heading-Line-1 redefines WS-Print-Line.
022100    03  WSH1-Title               pic x(34).
022200    03  WSH1-Page-Lit            pic x(6).
022300    03  WSH1-Page-No             pic zz9.
022400    03  filler                   pic x(37).
022500*
022600 01  WS-Heading-Line-2 redefines WS-Print-Line.
022700    03  WSH2-C1                  pic x(10).
022800    03  WSH2-C2                  pic x(4).
022900    03  WSH2-C3                  pic x(6).
023000    03  WSH2-C4                  pic x(8).
023100    03  WSH2-C5                  pic x(10).
023200    03  WSH2-C6                  pic x(20).
023300    03  filler                   pic x(22).
023400*
023500 01  WS-Detail-Line redefines WS-Print-Line.
023600    03  WSD-Case-Id              pic x(10).
023700    03  WSD-Crime-Type           pic x(4).
023800    03  WSD-Amount-Tier          pic x(6).
023900    03  WSD-Base-Months          pic zzz9.
024000    03  filler                   pic x(4).
024100    03  WSD-Final-Months         pic zzz9.99.
024200    03  filler                   pic x(4).
024300    03  WSD-Range                pic x(14).
024400    03  filler                   pic x(27).
024500*
024600 01  WS-Totals-Line redefines WS-Print-Line.
024700    03  WSTL-Label               pic x(10).
024800    03  WSTL-Crime-Code          pic x(4).
024900    03  filler                   pic x(2).
025000    03  WSTL-Count               pic zzz9.
025100    03  filler                   pic x(4).
025200    03  WSTL-Total-Months        pic zzzzz9.99.
025300    03  filler                   pic x(4).
025400    03  WSTL-Avg-Months          pic zzz9.99.
025500    03  filler                   pic x(36).
025600*
025700 01  WS-Page-Cnt                 binary-short unsigned value zero.
025800 01  WS-Line-Cnt                 binary-short unsigned value 99.
025900 01  WS-Page-Lines               binary-char unsigned value 56.
026000*
026100 01  Error-Messages.
026200    03  SY001          pic x(40)
026300                        value "SY001 Case-File open error-".
026400    03  SY002          pic x(40)
026500                        value "SY002 Result-File open error-".
026600    03  SY003          pic x(40)
026700                        value "SY003 Report-File open error-".
026800    03  SY004          pic x(40)
026900                        value "SY004 Case-File read error-".
027000    03  filler         pic x(4).
027100*
027200 procedure               division.
027300*================================
027400*
027500*    Control paragraphs - A0nn/A9nn.
027600*
027700 a000-Main-Process.
027800*  One pass, arrival order, no sort - see Remarks in Ident Division.
027900    perform a050-Init               thru a050-Exit
028000    perform a900-Read-Case          thru a900-Exit
028100*  A100 thru A900 is one contiguous physical block below - the
028200*  THRU range picks up the next case read at the bottom of the
028300*  loop, no inline PERFORM is used here, see Programming Std 4.
028400    perform a100-Process-Case       thru a900-Exit
028500            until WS-End-Of-Case-File
028600    perform c300-Print-Totals       thru c300-Exit
028700    perform z900-End-Of-Job         thru z900-Exit
028800    stop run.
028900 a000-Exit.
029000    exit.
029100*
029200*    A050 - open the three files, abort the run if any open fails,
029300*    set the per type codes used by the totals table and print the
029400*    report's first page heading.
029500*
029600 a050-Init.
029700    open input  Case-File
029800    open output Result-File
029900    open output Report-File
030000*  Abort on any open failure - SY001/2/3, no point reading a case
030100*  with nowhere to write the result.
030200    if Case-File-Status not = "00"
030300        display SY001 Case-File-Status
030400        stop run
030500    end-if
030600    if Result-File-Status not = "00"
030700        display SY002 Result-File-Status
030800        stop run
030900    end-if
031000    if Report-File-Status not = "00"
031100        display SY003 Report-File-Status
031200        stop run
031300    end-if
031400    move "N"             to WS-Eof-Sw
031500*  T/F/E/A totals bucket codes - ix 1 thru 4, see B050.
031600    move "T"              to WS-Type-Code (1)
031700    move "F"              to WS-Type-Code (2)
031800    move "E"              to WS-Type-Code (3)
031900    move "A"              to WS-Type-Code (4)
032000    perform c100-Print-Heading      thru c100-Exit.
032100 a050-Exit.
032200    exit.
032300*
032400*    Per case driver - A100.  Falls straight through to A900
032500*    below at A100-Exit - do not insert a paragraph between the
032600*    two, the outer loop in A000 depends on them being adjacent.
032700*
032800 a100-Process-Case.
032900    perform b050-Set-Type-Ix        thru b050-Exit
033000    perform b100-Resolve-Region     thru b100-Exit
033100*  Tier classification only applies to theft/fraud - embezzlement
033200*  and assault use their own nationwide step tables, no tier.
033300    if SNC-Is-Theft or SNC-Is-Fraud
033400        perform b150-Set-Thresholds thru b150-Exit
033500        perform b200-Classify-Tier  thru b200-Exit
033600    else
033700        move spaces to WS-Amount-Tier
033800    end-if
033900*  Base sentence - one of four branches by crime type, U3 thru U6.
034000    evaluate true
034100        when SNC-Is-Theft
034200            perform b300-Base-Theft    thru b300-Exit
034300        when SNC-Is-Fraud
034400            perform b320-Base-Fraud    thru b320-Exit
034500        when SNC-Is-Embezzle
034600            perform b340-Base-Embezzle thru b340-Exit
034700        when SNC-Is-Assault
034800            perform b360-Base-Assault  thru b360-Exit
034900    end-evaluate
035000*  Circumstance tags mapped to the two adjustment layers, then
035100*  applied, then clamped to the statutory range, then the
035200*  recommended months interval is built for the printed report.
035300    perform b410-Map-Factors        thru b410-Exit
035400    perform b400-Layered-Calc       thru b400-Exit
035500    perform b450-Clamp-Range        thru b450-Exit
035600    perform b500-Build-Interval     thru b500-Exit
035700*  Build and write the result record - one per case, RESULTFL.
035800    move SNC-Case-Id          to SNR-Case-Id
035900    move SNC-Crime-Type        to SNR-Crime-Type
036000    move WS-Amount-Tier        to SNR-Amount-Tier
036100    move WS-Base-Months        to SNR-Base-Months
036200    move WS-Final-Months       to SNR-Final-Months
036300    move WS-Range-Min          to SNR-Range-Min
036400    move WS-Range-Max          to SNR-Range-Max
036500    write SNR-Result-Record
036600*  Accumulate the per crime type and grand totals for C300.
036700    add 1               to WS-Type-Count (WS-Type-Ix)
036800    add 1               to WS-Grand-Count
036900    add WS-Final-Months to WS-Type-Months-Total (WS-Type-Ix)
037000    add WS-Final-Months to WS-Grand-Months-Total
037100    perform c200-Print-Detail       thru c200-Exit.
037200 a100-Exit.
037300    exit.
037400*
037500*    A900 - read the next case, or flag end of file and fall out
037600*    of the A100 thru A900 loop range above.  File status 10 at
037700*    end of file is expected, not an error - only display SY004
037800*    on a genuine read error.
037900*
038000 a900-Read-Case.
038100    read Case-File
038200        at end
038300            move "Y" to WS-Eof-Sw
038400            go to a900-Exit
038500    end-read
038600    if Case-File-Status not = "00" and Case-File-Status not = "10"
038700        display SY004 Case-File-Status
038800    end-if.
038900 a900-Exit.
039000    exit.
039100*
039200*    Bnnn - calculation paragraphs.
039300*
039400*  B050 sets the totals-table subscript for this case's crime type -
039500*  used throughout A100 and again at C300 end of job.
039600*
039700 b050-Set-Type-Ix.
039800    evaluate true
039900        when SNC-Is-Theft
040000            set WS-Type-Ix to 1
040100        when SNC-Is-Fraud
040200            set WS-Type-Ix to 2
040300        when SNC-Is-Embezzle
040400            set WS-Type-Ix to 3
040500        when SNC-Is-Assault
040600            set WS-Type-Ix to 4
040700    end-evaluate.
040800 b050-Exit.
040900    exit.
041000*
041100* B100 resolves the case's region code against the threshold table.
041200* Embezzlement and assault carry no regional threshold, so skip out
041300* at once - those two offense types are nationwide, same table entry
041400* for every case, see B340/B360.  Theft and fraud try an exact match
041500* first, then fall back to the city alias map (B110), then the
041600* DFLT row if nothing else matches - added 19/07/89 when the first
041700* city-office case records started arriving unmapped.
041800*
041900 b100-Resolve-Region.
042000    move "N" to WS-Region-Found-Sw
042100    if SNC-Is-Embezzle or SNC-Is-Assault
042200        go to b100-Exit
042300    end-if
042400*  Pass 1 - exact region code match, binary search ascending table.
042500    set WST-Region-Ix to 1
042600    search all WST-Region-Entry
042700        at end
042800            move "N" to WS-Region-Found-Sw
042900        when WST-Region-Code (WST-Region-Ix) = SNC-Region-Code
043000            move "Y" to WS-Region-Found-Sw
043100    end-search
043200    if WS-Region-Found
043300        go to b100-Exit
043400    end-if
043500*  Pass 2 - not an exact region, try the city alias map.
043600    perform b110-Map-City-Code      thru b110-Exit
043700    if WS-Region-Found
043800        go to b100-Exit
043900    end-if
044000*  Pass 3 - still nothing, fall back to the DFLT row.
044100    set WST-Region-Ix to 1
044200    search all WST-Region-Entry
044300        at end
044400            move "N" to WS-Region-Found-Sw
044500        when WST-Region-Code (WST-Region-Ix) = "DFLT"
044600            move "Y" to WS-Region-Found-Sw
044700    end-search.
044800 b100-Exit.
044900    exit.
045000*
045100* B110 - city office code to province alias lookup, added 30/03/93.
045200* Some case records carry the filing city's office code rather than
045300* the province code proper (e.g. SH for Shanghai City is itself a
045400* province-level code, but JM, a prefecture city, is not); map the
045500* city code to its owning province code and search the threshold
045600* table again by that code.
045700*
045800 b110-Map-City-Code.
045900*  Binary search the city alias table for the case's region code.
046000    set WSM-City-Ix to 1
046100    search all WSM-City-Entry
046200        at end
046300            move "N" to WS-Region-Found-Sw
046400            go to b110-Exit
046500        when WSM-City-Code (WSM-City-Ix) = SNC-Region-Code
046600            continue
046700    end-search
046800*  Found the city - now search the region table by its province.
046900    set WST-Region-Ix to 1
047000    search all WST-Region-Entry
047100        at end
047200            move "N" to WS-Region-Found-Sw
047300        when WST-Region-Code (WST-Region-Ix) =
047400             WSM-Province-Code (WSM-City-Ix)
047500            move "Y" to WS-Region-Found-Sw
047600    end-search.
047700 b110-Exit.
047800    exit.
047900*
048000*  B150 copies the theft or fraud L/H/EH column of the resolved
048100*  region row into the working thresholds used by B200/B300/B320.
048200*
048300 b150-Set-Thresholds.
048400    if SNC-Is-Theft
048500        move WST-Theft-Large     (WST-Region-Ix) to WS-Threshold-L
048600        move WST-Theft-Huge      (WST-Region-Ix) to WS-Threshold-H
048700        move WST-Theft-Esp-Huge  (WST-Region-Ix)
048800                                            to WS-Threshold-Eh
048900    else
049000        move WST-Fraud-Large     (WST-Region-Ix) to WS-Threshold-L
049100        move WST-Fraud-Huge      (WST-Region-Ix) to WS-Threshold-H
049200        move WST-Fraud-Esp-Huge  (WST-Region-Ix)
049300                                            to WS-Threshold-Eh
049400    end-if.
049500 b150-Exit.
049600    exit.
049700*
049800* B200 classifies the offense amount into an amount tier - theft
049900* and fraud only, against the jurisdiction thresholds B150 just set.
050000* EH = especially huge, HG = huge, LG = large, NC = below the
050100* prosecution threshold.
050200*
050300 b200-Classify-Tier.
050400    evaluate true
050500        when SNC-Crime-Amount >= WS-Threshold-Eh
050600            move "EH" to WS-Amount-Tier
050700        when SNC-Crime-Amount >= WS-Threshold-H
050800            move "HG" to WS-Amount-Tier
050900        when SNC-Crime-Amount >= WS-Threshold-L
051000            move "LG" to WS-Amount-Tier
051100        when other
051200            move "NC" to WS-Amount-Tier
051300    end-evaluate.
051400 b200-Exit.
051500    exit.
051600*
051700* B300 - base sentence, theft.  Step table, cross jurisdiction
051800* thresholds resolved above, plus the repeat-offense surcharge.
051900*
052000 b300-Base-Theft.
052100*  Amount not on record - flat 12 months, no further calc.
052200    if SNC-Crime-Amount = 0
052300        move 12 to WS-Temp-Int
052400    else
052500*  Below the large threshold - flat 6 months.
052600        if SNC-Crime-Amount < WS-Threshold-L
052700            move 6 to WS-Temp-Int
052800        else
052900*  Large band - 6 base plus 1 month per full 2000 yuan over the
053000*  large threshold, capped at 36.  Integer division truncates.
053100            if SNC-Crime-Amount < WS-Threshold-H
053200                compute WS-Temp-Int =
053300                    6 + ((SNC-Crime-Amount - WS-Threshold-L)
053400                         / 2000)
053500                if WS-Temp-Int > 36
053600                    move 36 to WS-Temp-Int
053700                end-if
053800            else
053900*  Huge band - floor((A-H)/3000) months, times 1.5, onto a base of
054000*  36, capped at 72.  WS-Temp-Int forces the floor on the whole
054100*  month count before the 1.5 multiplier is applied.
054200                if SNC-Crime-Amount < WS-Threshold-Eh
054300                    compute WS-Temp-Int =
054400                        (SNC-Crime-Amount - WS-Threshold-H) / 3000
054500                    compute WS-Temp-Dec = WS-Temp-Int * 1.5
054600                    compute WS-Temp-Int = 36 + WS-Temp-Dec
054700                    if WS-Temp-Int > 72
054800                        move 72 to WS-Temp-Int
054900                    end-if
055000                else
055100*  Especially huge band - 120 base plus 1 month per full 50000
055200*  yuan over the EH threshold, capped at 180.
055300                    compute WS-Temp-Int =
055400                        120 +
055500                        ((SNC-Crime-Amount - WS-Threshold-Eh)
055600                         / 50000)
055700                    if WS-Temp-Int > 180
055800                        move 180 to WS-Temp-Int
055900                    end-if
056000                end-if
056100            end-if
056200        end-if
056300    end-if
056400*  Theft-count surcharge applied after the tier-cap logic above -
056500*  Help Desk ticket 6043 (was applied before the cap, the cap then
056600*  silently swallowed it on a capped case).  floor((count-3)/2).
056700    if SNC-Offense-Count > 3
056800        compute WS-Surcharge-Months =
056900            (SNC-Offense-Count - 3) / 2
057000        add WS-Surcharge-Months to WS-Temp-Int
057100    end-if
057200    move WS-Temp-Int to WS-Base-Months.
057300 b300-Exit.
057400    exit.
057500*
057600* B320 - base sentence, fraud.  Linear interpolation within tier,
057700* per Sentencing Commission Bulletin 96-9 - replaced the old step
057800* table here, 17/01/97.
057900*
058000 b320-Base-Fraud.
058100*  Below large threshold - flat 6 months, same as theft.
058200    if SNC-Crime-Amount < WS-Threshold-L
058300        move 6 to WS-Temp-Int
058400    else
058500*  Large band - 6 plus up to 30 months, scaled by the case's
058600*  position between the large and huge thresholds, rounded.
058700        if SNC-Crime-Amount < WS-Threshold-H
058800            compute WS-Temp-Int rounded =
058900                6 + (((SNC-Crime-Amount - WS-Threshold-L) /
059000                      (WS-Threshold-H - WS-Threshold-L)) * 30)
059100        else
059200*  Huge band - 36 plus up to 84 months, scaled between huge and
059300*  especially huge, rounded.
059400            if SNC-Crime-Amount < WS-Threshold-Eh
059500                compute WS-Temp-Int rounded =
059600                    36 + (((SNC-Crime-Amount - WS-Threshold-H) /
059700                           (WS-Threshold-Eh - WS-Threshold-H))
059800                          * 84)
059900            else
060000*  Especially huge band - ratio of the overage to the EH threshold
060100*  itself, capped at 1.0, scaled onto 40 months atop a 120 base,
060200*  so the range here runs 120 thru 160.
060300                compute WS-Extra-Ratio =
060400                    (SNC-Crime-Amount - WS-Threshold-Eh) /
060500                    WS-Threshold-Eh
060600                if WS-Extra-Ratio > 1
060700                    move 1 to WS-Extra-Ratio
060800                end-if
060900                compute WS-Temp-Int rounded =
061000                    120 + (WS-Extra-Ratio * 40)
061100            end-if
061200        end-if
061300    end-if
061400    move WS-Temp-Int to WS-Base-Months.
061500 b320-Exit.
061600    exit.
061700*
061800* B340 - base sentence, employee embezzlement.  Nationwide step
061900* table, no regional threshold involved - the amounts below are
062000* fixed by national statute, not by province.
062100*
062200 b340-Base-Embezzle.
062300*  Amount not on record - flat 12 months.
062400    if SNC-Crime-Amount = 0
062500        move 12 to WS-Temp-Int
062600    else
062700*  Under 60,000 yuan - flat 6 months.
062800        if SNC-Crime-Amount < 60000
062900            move 6 to WS-Temp-Int
063000        else
063100*  60,000 thru under 1,000,000 - 6 plus up to 30 months, scaled,
063200*  capped at 36.
063300            if SNC-Crime-Amount < 1000000
063400                compute WS-Temp-Int =
063500                    6 + ((SNC-Crime-Amount - 60000) / 940000 * 30)
063600                if WS-Temp-Int > 36
063700                    move 36 to WS-Temp-Int
063800                end-if
063900            else
064000*  1,000,000 thru under 15,000,000 - 36 plus up to 84 months,
064100*  scaled, capped at 120.
064200                if SNC-Crime-Amount < 15000000
064300                    compute WS-Temp-Int =
064400                        36 + ((SNC-Crime-Amount - 1000000)
064500                              / 14000000 * 84)
064600                    if WS-Temp-Int > 120
064700                        move 120 to WS-Temp-Int
064800                    end-if
064900                else
065000*  15,000,000 and over - 120 plus 1 month per full 1,000,000 yuan
065100*  over that, capped at 180.
065200                    compute WS-Temp-Int =
065300                        120 + ((SNC-Crime-Amount - 15000000)
065400                               / 1000000)
065500                    if WS-Temp-Int > 180
065600                        move 180 to WS-Temp-Int
065700                    end-if
065800                end-if
065900            end-if
066000        end-if
066100    end-if
066200    move WS-Temp-Int to WS-Base-Months.
066300 b340-Exit.
066400    exit.
066500*
066600* B360 - base sentence, assault.  Injury severity table lookup
066700* (added 22/04/92 with the assault branch itself) plus the multi
066800* victim surcharge, capped at double.
066900*
067000 b360-Base-Assault.
067100*  Injury level not on the table (or blank) - flat 12 months.
067200    set WSIJ-Ix to 1
067300    search all WSIJ-Entry
067400        at end
067500            move 12 to WS-Temp-Int
067600        when WSIJ-Level (WSIJ-Ix) = SNC-Injury-Level
067700            move WSIJ-Base-Months (WSIJ-Ix) to WS-Temp-Int
067800    end-search
067900*  Multiple victims - 50% surcharge per extra victim, capped at
068000*  200%, so the worst case doubles the injury base.
068100    if SNC-Victim-Count > 1
068200        compute WS-Surcharge-Pct =
068300            0.5 * (SNC-Victim-Count - 1)
068400        if WS-Surcharge-Pct > 2.0
068500            move 2.0 to WS-Surcharge-Pct
068600        end-if
068700        compute WS-Temp-Int =
068800            WS-Temp-Int * (1 + WS-Surcharge-Pct)
068900    end-if
069000    move WS-Temp-Int to WS-Base-Months.
069100 b360-Exit.
069200    exit.
069300*
069400* B410 maps the case's coded circumstance tags (SNC-Factor-Table)
069500* into the layer 1 product and layer 2 additive sum.  Pre-scans for
069600* an RCDV tag first so that a PRIR tag appearing anywhere else in
069700* the table is ignored regardless of tag order on the input record -
069800* a repeat offender case was being counted under both RCDV and PRIR,
069900* Audit finding 94-118, 06/08/95.
070000*
070100 b410-Map-Factors.
070200    move 1 to WS-Layer1-Product
070300    move 0 to WS-Layer2-Adj-Sum
070400    move "N" to WS-Rcdv-Seen-Sw
070500*  No tags on this case - nothing to map, layer 1/2 stay neutral.
070600    if SNC-Factor-Count = 0
070700        go to b410-Exit
070800    end-if
070900*  Pass 1 - B405, just looks for RCDV anywhere in the table.
071000    perform b405-Rcdv-Prescan   thru b405-Exit
071100            varying SNC-Factor-Ix from 1 by 1
071200            until SNC-Factor-Ix > SNC-Factor-Count
071300*  Pass 2 - B407, maps every tag, skipping PRIR if RCDV was seen.
071400    perform b407-Map-One-Factor thru b407-Exit
071500            varying SNC-Factor-Ix from 1 by 1
071600            until SNC-Factor-Ix > SNC-Factor-Count.
071700 b410-Exit.
071800    exit.
071900*
072000*  B405 - set the RCDV-seen switch, one table entry at a time,
072100*  called by the VARYING loop in B410 above.
072200*
072300 b405-Rcdv-Prescan.
072400    if SNC-Factor-Code (SNC-Factor-Ix) = "RCDV"
072500        move "Y" to WS-Rcdv-Seen-Sw
072600    end-if.
072700 b405-Exit.
072800    exit.
072900*
073000*  B407 - map one tag code to layer 1 (multiplicative) or layer 2
073100*  (additive) or both, or neither if the code is not on either
073200*  table - unknown codes are silently ignored per the Commission's
073300*  own rule, not a data error.
073400*
073500 b407-Map-One-Factor.
073600*  RCDV/PRIR mutual exclusion - see B410 banner above.
073700    if SNC-Factor-Code (SNC-Factor-Ix) = "PRIR" and WS-Rcdv-Seen
073800        go to b407-Exit
073900    end-if
074000*  Layer 1 - multiply the running product by this tag's ratio,
074100*  if it is a layer 1 code.
074200    set WSF1-Ix to 1
074300    search all WSF1-Entry
074400        at end
074500            continue
074600        when WSF1-Code (WSF1-Ix) =
074700             SNC-Factor-Code (SNC-Factor-Ix)
074800            compute WS-Layer1-Product rounded =
074900                WS-Layer1-Product * WSF1-Ratio (WSF1-Ix)
075000    end-search
075100*  Layer 2 - add (ratio - 1.0) to the running additive sum, if it
075200*  is a layer 2 code - stored as a multiplier on the table but
075300*  applied additively, see B400.
075400    set WSF2-Ix to 1
075500    search all WSF2-Entry
075600        at end
075700            continue
075800        when WSF2-Code (WSF2-Ix) =
075900             SNC-Factor-Code (SNC-Factor-Ix)
076000            compute WS-Layer2-Adj-Sum rounded =
076100                WS-Layer2-Adj-Sum +
076200                (WSF2-Ratio (WSF2-Ix) - 1)
076300    end-search.
076400 b407-Exit.
076500    exit.
076600*
076700* B400 applies the two adjustment layers to the base sentence -
076800* layer 1 multiplies, layer 2 is additive on top of that, floor of
076900* one month, see Remarks.
077000*
077100 b400-Layered-Calc.
077200*  M1 = base times all layer 1 ratios (1.0 if no layer 1 tags) -
077300*  held at full precision, not rounded, per U7 (single rounding,
077400*  at M2 below, not here - see Help Desk ticket 7219).
077500    compute WS-M1-Months =
077600        WS-Base-Months * WS-Layer1-Product
077700*  M2 = M1 times (1 + the layer 2 additive sum, zero if no tags).
077800    compute WS-Final-Months rounded =
077900        WS-M1-Months * (1 + WS-Layer2-Adj-Sum)
078000*  Floor of one month regardless of how the two layers combine.
078100    if WS-Final-Months < 1
078200        move 1 to WS-Final-Months
078300    end-if.
078400 b400-Exit.
078500    exit.
078600*
078700* B450 clamps the adjusted sentence to the statutory range for the
078800* offense.  Theft and fraud always clamp against the NATIONAL
078900* default cut-offs set up in WS-Legal-Range-Consts, never against
079000* the jurisdiction thresholds resolved in B100/B150 for this case -
079100* the statutory range itself does not vary by province, only the
079200* tier boundaries used to size the base sentence do.
079300*
079400 b450-Clamp-Range.
079500    evaluate true
079600*  Theft and fraud share the same national cut-offs for the
079700*  statutory range, (6,36)/(36,120)/(120,180) by amount band.
079800        when SNC-Is-Theft
079900            if SNC-Crime-Amount < WS-TF-Huge-Natl
080000                move 6   to WS-Range-Min
080100                move 36  to WS-Range-Max
080200            else
080300                if SNC-Crime-Amount < WS-Theft-Eh-Natl
080400                    move 36  to WS-Range-Min
080500                    move 120 to WS-Range-Max
080600                else
080700                    move 120 to WS-Range-Min
080800                    move 180 to WS-Range-Max
080900                end-if
081000            end-if
081100        when SNC-Is-Fraud
081200            if SNC-Crime-Amount < WS-TF-Huge-Natl
081300                move 6   to WS-Range-Min
081400                move 36  to WS-Range-Max
081500            else
081600                if SNC-Crime-Amount < WS-Fraud-Eh-Natl
081700                    move 36  to WS-Range-Min
081800                    move 120 to WS-Range-Max
081900                else
082000                    move 120 to WS-Range-Min
082100                    move 180 to WS-Range-Max
082200                end-if
082300            end-if
082400*  Embezzlement - single fixed range, no amount band.
082500        when SNC-Is-Embezzle
082600            move 6   to WS-Range-Min
082700            move 120 to WS-Range-Max
082800*  Assault - range keyed on injury level, not amount at all.
082900        when SNC-Is-Assault
083000            evaluate true
083100                when SNC-Injury-Minor-1
083200                    move 6   to WS-Range-Min
083300                    move 36  to WS-Range-Max
083400                when SNC-Injury-Minor-2
083500                    move 1   to WS-Range-Min
083600                    move 36  to WS-Range-Max
083700                when SNC-Injury-Serious-1
083800                    move 72  to WS-Range-Min
083900                    move 120 to WS-Range-Max
084000                when SNC-Injury-Serious-2
084100                    move 36  to WS-Range-Min
084200                    move 96  to WS-Range-Max
084300                when SNC-Injury-Death
084400                    move 120 to WS-Range-Min
084500                    move 180 to WS-Range-Max
084600                when other
084700                    move 1   to WS-Range-Min
084800                    move 180 to WS-Range-Max
084900            end-evaluate
085000    end-evaluate
085100*  Clamp - below the min goes up to the min, above the max comes
085200*  down to the max, otherwise the layered figure stands as is.
085300    if WS-Final-Months < WS-Range-Min
085400        move WS-Range-Min to WS-Final-Months
085500    end-if
085600    if WS-Final-Months > WS-Range-Max
085700        move WS-Range-Max to WS-Final-Months
085800    end-if.
085900 b450-Exit.
086000    exit.
086100*
086200* B500 builds the recommended months interval printed and written
086300* to the result record - centred on the final sentence, width by
086400* amount tier for fraud, fixed 10 months otherwise.
086500*
086600 b500-Build-Interval.
086700*  Fraud width varies by tier - 8/10/12 for LG/HG/EH, 10 if no
086800*  tier was set (below threshold, or unknown amount).
086900    if SNC-Is-Fraud
087000        evaluate WS-Amount-Tier
087100            when "LG"
087200                move 8  to WS-Interval-Width
087300            when "HG"
087400                move 10 to WS-Interval-Width
087500            when "EH"
087600                move 12 to WS-Interval-Width
087700            when other
087800                move 10 to WS-Interval-Width
087900        end-evaluate
088000    else
088100*  Every other offense - fixed width of 10 months.
088200        move 10 to WS-Interval-Width
088300    end-if
088400    compute WS-Interval-Half = WS-Interval-Width / 2
088500*  Lower bound - final months less half the width, rounded, floor
088600*  of one month.
088700    compute WS-Temp-Int rounded =
088800        WS-Final-Months - WS-Interval-Half
088900    if WS-Temp-Int < 1
089000        move 1 to WS-Temp-Int
089100    end-if
089200    move WS-Temp-Int to WS-Range-Min
089300*  Upper bound - final months plus half the width, rounded, same
089400*  floor (so a tiny final figure cannot produce a max below 1
089500*  either).
089600    compute WS-Temp-Int rounded =
089700        WS-Final-Months + WS-Interval-Half
089800    if WS-Temp-Int < 1
089900        move 1 to WS-Temp-Int
090000    end-if
090100    move WS-Temp-Int to WS-Range-Max.
090200 b500-Exit.
090300    exit.
090400*
090500*    Cnnn - report paragraphs.
090600*
090700*  C100 - print the report's page heading, two lines, and reset the
090800*  line counter - called once at A050-Init and again from C200 on
090900*  page overflow.
091000*
091100 c100-Print-Heading.
091200    add 1 to WS-Page-Cnt
091300    move spaces        to WS-Print-Line
091400    move "SENTENCING CALCULATION REPORT" to WSH1-Title
091500    move "PAGE"                         to WSH1-Page-Lit
091600    move WS-Page-Cnt                    to WSH1-Page-No
091700    write SNP-Report-Line from WS-Print-Line
091800    move spaces        to WS-Print-Line
091900    move "CASE-ID"      to WSH2-C1
092000    move "TYPE"         to WSH2-C2
092100    move "TIER"         to WSH2-C3
092200    move "BASE-MO"      to WSH2-C4
092300    move "FINAL-MO"     to WSH2-C5
092400    move "RECOMMENDED RANGE" to WSH2-C6
092500    write SNP-Report-Line from WS-Print-Line
092600    move zero to WS-Line-Cnt.
092700 c100-Exit.
092800    exit.
092900*
093000*  C200 - print one case's detail line.  Breaks to a new page
093100*  first if the line count has reached WS-Page-Lines.
093200*
093300 c200-Print-Detail.
093400    if WS-Line-Cnt not < WS-Page-Lines
093500        perform c100-Print-Heading thru c100-Exit
093600    end-if
093700    move spaces           to WS-Print-Line
093800    move SNC-Case-Id        to WSD-Case-Id
093900    move SNC-Crime-Type     to WSD-Crime-Type
094000    move WS-Amount-Tier     to WSD-Amount-Tier
094100    move WS-Base-Months     to WSD-Base-Months
094200    move WS-Final-Months    to WSD-Final-Months
094300    move WS-Range-Min       to WS-Edit-Min
094400    move WS-Range-Max       to WS-Edit-Max
094500*  Build the printed "[min,max]" range - STRING, not a FUNCTION,
094600*  per Programming Std 4.
094700    string "[" delimited by size
094800           WS-Edit-Min delimited by size
094900           ","     delimited by size
095000           WS-Edit-Max delimited by size
095100           "]" delimited by size
095200           into WSD-Range
095300    end-string
095400    write SNP-Report-Line from WS-Print-Line
095500    add 1 to WS-Line-Cnt.
095600 c200-Exit.
095700    exit.
095800*
095900*  C300 - end of job totals.  A blank separator line, then one
096000*  total line per crime type (C250), then the grand total line.
096100*
096200 c300-Print-Totals.
096300    move spaces to WS-Print-Line
096400    write SNP-Report-Line from WS-Print-Line
096500    perform c250-Print-One-Total thru c250-Exit
096600            varying WS-Type-Ix from 1 by 1 until WS-Type-Ix > 4
096700    move spaces              to WS-Print-Line
096800    move "GRAND"              to WSTL-Label
096900    move spaces               to WSTL-Crime-Code
097000    move WS-Grand-Count        to WSTL-Count
097100    move WS-Grand-Months-Total to WSTL-Total-Months
097200*  Average months per case - zero, not a divide-by-zero abend, if
097300*  the run processed no cases at all.
097400    if WS-Grand-Count = 0
097500        move zero to WSTL-Avg-Months
097600    else
097700        compute WS-Average-Months rounded =
097800            WS-Grand-Months-Total / WS-Grand-Count
097900        move WS-Average-Months to WSTL-Avg-Months
098000    end-if
098100    write SNP-Report-Line from WS-Print-Line.
098200 c300-Exit.
098300    exit.
098400*
098500*  C250 - one crime type's total line - count, total months and
098600*  average months, per Commission request 11/10/01.  Called once
098700*  per subscript by the VARYING loop in C300 above.
098800*
098900 c250-Print-One-Total.
099000    move spaces                           to WS-Print-Line
099100    move "TOTAL"                          to WSTL-Label
099200    move WS-Type-Code         (WS-Type-Ix) to WSTL-Crime-Code
099300    move WS-Type-Count        (WS-Type-Ix) to WSTL-Count
099400    move WS-Type-Months-Total (WS-Type-Ix) to WSTL-Total-Months
099500*  No cases of this type this run - average is zero, not a divide
099600*  by zero.
099700    if WS-Type-Count (WS-Type-Ix) = 0
099800        move zero to WSTL-Avg-Months
099900    else
100000        compute WSTL-Avg-Months rounded =
100100            WS-Type-Months-Total (WS-Type-Ix) /
100200            WS-Type-Count (WS-Type-Ix)
100300    end-if
100400    write SNP-Report-Line from WS-Print-Line.
100500 c250-Exit.
100600    exit.
100700*
100800*    Z9nn - job termination.
100900*
101000*  Z900 - close the three files and log run completion.  Nothing
101100*  else to tidy up - no sort work files, no subprogram CALLs.
101200*
101300 z900-End-Of-Job.
101400    close Case-File
101500    close Result-File
101600    close Report-File
101700    display "SN010 - SENTENCING CALCULATION RUN COMPLETE".
101800 z900-Exit.
101900    exit.
